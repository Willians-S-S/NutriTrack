000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NTR0010.
000300 AUTHOR.        MARIA HELENA COUTINHO.
000400 INSTALLATION.  NUTRITRACK SISTEMAS DE SAUDE LTDA.
000500 DATE-WRITTEN.  17/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO RESTRITO AO CPD NUTRITRACK.
000800*
000900*================================================================*
001000* HISTORICO DE ALTERACOES                                       *
001100*================================================================*
001200* 17/03/1991  MHC  PROGRAMA ORIGINAL - CALCULO DE TOTAIS         *
001300*                   NUTRICIONAIS POR REFEICAO (REQ. NTR-008).    *
001400* 02/09/1991  MHC  AJUSTE NO ARREDONDAMENTO DO FATOR DE ESCALA   *
001500*                   PARA 4 CASAS DECIMAIS (REQ. NTR-015).        *
001600* 14/01/1992  JBF  INCLUIDA TABELA DE ALIMENTOS EM MEMORIA PARA  *
001700*                   EVITAR RELEITURA DO CADASTRO (REQ. NTR-022). *
001800* 28/06/1993  JBF  CORRIGIDA ACUMULACAO SEM ARREDONDAMENTO POR   *
001900*                   ITEM - SO ARREDONDA O TOTAL FINAL.           *
002000* 11/11/1994  RSN  INCLUIDO CONTADOR DE ALIMENTO NAO ENCONTRADO  *
002100*                   NA TABELA (REQ. NTR-031).                    *
002200* 30/05/1996  RSN  AMPLIADA TABELA DE ALIMENTOS DE 300 P/ 500    *
002300*                   POSICOES - CADASTRO CRESCEU (REQ. NTR-040).  *
002400* 09/12/1998  VAC  REVISAO GERAL DE DATAS PARA O ANO 2000 - DATA *
002500*                   DO SISTEMA NO LOG NAO GRAVA SECULO (Y2K).    *
002600* 22/02/1999  VAC  TESTE DE VIRADA DE SECULO CONCLUIDO SEM       *
002700*                   PENDENCIAS (REQ. NTR-Y2K-03).                *
002800* 19/07/2001  LTM  INCLUIDA CONTAGEM DE REFEICOES SEM ITENS      *
002900*                   PARA ACOMPANHAMENTO DO LOTE (REQ. NTR-058).  *
003000*================================================================*
003100*
003200* FINALIDADE: LER O CADASTRO DE ALIMENTOS, AS REFEICOES E OS
003300* ITENS DE CADA REFEICAO, CALCULAR O TOTAL DE CALORIAS,
003400* PROTEINAS, CARBOIDRATOS E GORDURAS DE CADA REFEICAO E GRAVAR
003500* UM REGISTRO DE TOTAIS POR REFEICAO PROCESSADA.
003600*
003700 ENVIRONMENT    DIVISION.
003800 CONFIGURATION  SECTION.
003900*
004000 INPUT-OUTPUT   SECTION.
004100 FILE-CONTROL.
004200*
004300     SELECT ALIMENTOS       ASSIGN TO UT-S-ALIMENTOS
004400                FILE STATUS IS FS-ALIMENTOS.
004500*
004600     SELECT REFEICOES       ASSIGN TO UT-S-REFEICOES
004700                FILE STATUS IS FS-REFEICOES.
004800*
004900     SELECT ITENS-REFEICAO  ASSIGN TO UT-S-ITENSREF
005000                FILE STATUS IS FS-ITENSREF.
005100*
005200     SELECT REFEICAO-TOTAIS ASSIGN TO UR-S-REFTOTAIS
005300                FILE STATUS IS FS-REFTOTAIS.
005400*
005500 DATA           DIVISION.
005600 FILE           SECTION.
005700*
005800 FD ALIMENTOS
005900     RECORD     CONTAINS    260 CHARACTERS
006000     RECORDING  MODE        IS F
006100     LABEL      RECORD      IS STANDARD
006200     DATA       RECORD      IS REG-ALIMENTO.
006300 01 REG-ALIMENTO.
006400    05 ALI-ID-ALIMENTO      PIC X(36).
006500    05 ALI-NOME             PIC X(160).
006600    05 ALI-CALORIAS         PIC S9(7)V9(3).
006700    05 ALI-PROTEINAS-G      PIC S9(7)V9(3).
006800    05 ALI-CARBOIDRATOS-G   PIC S9(7)V9(3).
006900    05 ALI-GORDURAS-G       PIC S9(7)V9(3).
007000    05 ALI-CRIADO-EM        PIC X(19).
007100    05 FILLER               PIC X(05).
007200*
007300 FD REFEICOES
007400     RECORD     CONTAINS    310 CHARACTERS
007500     RECORDING  MODE        IS F
007600     LABEL      RECORD      IS STANDARD
007700     DATA       RECORD      IS REG-REFEICAO.
007800 01 REG-REFEICAO.
007900    05 REF-ID-REFEICAO      PIC X(36).
008000    05 REF-ID-USUARIO       PIC X(36).
008100    05 REF-TIPO             PIC X(10).
008200    05 REF-DATA-HORA        PIC X(19).
008300    05 REF-OBSERVACOES      PIC X(200).
008400    05 REF-QTD-ITENS        PIC 9(04).
008500    05 FILLER               PIC X(05).
008600*
008700 FD ITENS-REFEICAO
008800     RECORD     CONTAINS    336 CHARACTERS
008900     RECORDING  MODE        IS F
009000     LABEL      RECORD      IS STANDARD
009100     DATA       RECORD      IS REG-ITEM.
009200 01 REG-ITEM.
009300    05 ITE-ID-ITEM          PIC X(36).
009400    05 ITE-ID-REFEICAO      PIC X(36).
009500    05 ITE-ID-ALIMENTO      PIC X(36).
009600    05 ITE-QUANTIDADE       PIC S9(9)V9(3).
009700    05 ITE-UNIDADE          PIC X(11).
009800    05 ITE-OBSERVACOES      PIC X(200).
009900    05 FILLER               PIC X(05).
010000*
010100 FD REFEICAO-TOTAIS
010200     RECORD     CONTAINS    89 CHARACTERS
010300     RECORDING  MODE        IS F
010400     LABEL      RECORD      IS OMITTED
010500     DATA       RECORD      IS REG-TOTAIS.
010600 01 REG-TOTAIS.
010700    05 TOT-ID-REFEICAO      PIC X(36).
010800    05 TOT-TOTAL-CALORIAS   PIC S9(9)V9(3).
010900    05 TOT-TOTAL-PROTEINAS  PIC S9(9)V9(3).
011000    05 TOT-TOTAL-CARBOIDR   PIC S9(9)V9(3).
011100    05 TOT-TOTAL-GORDURAS   PIC S9(9)V9(3).
011200    05 FILLER               PIC X(05).
011300*
011400 WORKING-STORAGE SECTION.
011500*
011600*  AREA PARA OBTER DATA DO SISTEMA (2 DIGITOS DE ANO - VER
011700*  HISTORICO DE 1998/1999, USADA SO PARA O LOG DO LOTE)
011800*
011900 01 WS-DATA-SISTEMA         PIC 9(06) VALUE ZERO.
012000 01 WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
012100    05 WS-ANO-SISTEMA       PIC 9(02).
012200    05 WS-MES-SISTEMA       PIC 9(02).
012300    05 WS-DIA-SISTEMA       PIC 9(02).
012400*
012500*  TABELA DE ALIMENTOS EM MEMORIA (CARREGADA NO INICIO DO LOTE)
012600*
012700 01 WS-QTD-ALIMENTOS        PIC 9(04) COMP VALUE ZERO.
012800 01 WS-TAB-ALIMENTOS.
012900    05 WS-ALIMENTO-OCR OCCURS 500 TIMES
013000                       INDEXED BY WS-IDX-ALI, WS-IDX-ACH.
013100       10 WS-TAB-ID-ALIMENTO    PIC X(36).
013200       10 WS-TAB-CALORIAS       PIC S9(7)V9(3).
013300       10 WS-TAB-PROTEINAS      PIC S9(7)V9(3).
013400       10 WS-TAB-CARBOIDRATOS   PIC S9(7)V9(3).
013500       10 WS-TAB-GORDURAS       PIC S9(7)V9(3).
013600*
013700*  CHAVE DE CONTROLE DE QUEBRA DA REFEICAO
013800*
013900 01 WS-CHAVE-REFEICAO       PIC X(36) VALUE SPACES.
014000*
014100*  ACUMULADORES DA REFEICAO CORRENTE (PRECISAO CHEIA, SEM
014200*  ARREDONDAMENTO POR ITEM - SO ARREDONDA O TOTAL FINAL)
014300*
014400 01 WS-TOTAL-CALORIAS       PIC S9(9)V9(7) VALUE ZERO.
014500 01 WS-TOTAL-CALORIAS-R REDEFINES WS-TOTAL-CALORIAS
014600                         PIC 9(9)V9(7).
014700 01 WS-TOTAL-PROTEINAS      PIC S9(9)V9(7) VALUE ZERO.
014800 01 WS-TOTAL-PROTEINAS-R REDEFINES WS-TOTAL-PROTEINAS
014900                         PIC 9(9)V9(7).
015000 01 WS-TOTAL-CARBOIDRATOS   PIC S9(9)V9(7) VALUE ZERO.
015100 01 WS-TOTAL-CARBOIDRATOS-R REDEFINES WS-TOTAL-CARBOIDRATOS
015200                         PIC 9(9)V9(7).
015300 01 WS-TOTAL-GORDURAS       PIC S9(9)V9(7) VALUE ZERO.
015400*
015500*  FATOR DE ESCALA DO ITEM (QUANTIDADE / 100, 4 CASAS, HALF-UP)
015600*
015700 01 WS-FATOR                PIC S9(5)V9(4) VALUE ZERO.
015800*
015900*  CHAVE ACHADA NA TABELA DE ALIMENTOS
016000*
016100 01 WS-SW-ACHADO            PIC X(01) VALUE 'N'.
016200    88 WS-ALIMENTO-ACHADO        VALUE 'S'.
016300    88 WS-ALIMENTO-NAO-ACHADO    VALUE 'N'.
016400*
016500*  CONTADORES DE LOTE
016600*
016700 01 WS-QTD-REFEICOES        PIC 9(06) COMP VALUE ZERO.
016800 01 WS-QTD-ITENS-LIDOS      PIC 9(06) COMP VALUE ZERO.
016900 01 WS-QTD-SEM-ITEM         PIC 9(06) COMP VALUE ZERO.
017000 01 WS-QTD-NAO-ACHADOS      PIC 9(06) COMP VALUE ZERO.
017100*
017200* FILE STATUS
017300*
017400 77 FS-ALIMENTOS            PIC X(02) VALUE SPACES.
017500 77 FS-REFEICOES            PIC X(02) VALUE SPACES.
017600 77 FS-ITENSREF             PIC X(02) VALUE SPACES.
017700 77 FS-REFTOTAIS            PIC X(02) VALUE SPACES.
017800 77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
017900 77 FS-ARQUIVO              PIC X(11) VALUE SPACES.
018000 77 FS-OPERACAO             PIC X(13) VALUE SPACES.
018100 77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.
018200 77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.
018300 77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.
018400 77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.
018500*
018600 PROCEDURE      DIVISION.
018700
018800*================================================================*
018900 000-00-INICIO              SECTION.
019000*================================================================*
019100     PERFORM 001-00-ABRIR-ARQUIVOS.
019200     PERFORM 002-00-OBTER-DATA-SISTEMA.
019300     PERFORM 003-00-CARREGAR-ALIMENTOS.
019400     PERFORM 004-00-VER-ARQ-VAZIO.
019500     PERFORM 005-00-LER-ITEM.
019600     PERFORM 006-00-TRATAR-REFEICOES
019700         UNTIL FS-REFEICOES EQUAL '10'.
019800     PERFORM 008-00-IMPRIMIR-TOTAIS.
019900     PERFORM 009-00-FECHAR-ARQUIVOS.
020000     STOP RUN.
020100
020200*================================================================*
020300 001-00-ABRIR-ARQUIVOS      SECTION.
020400*================================================================*
020500     MOVE FS-ABERTURA       TO FS-OPERACAO.
020600     OPEN INPUT  ALIMENTOS
020700                 REFEICOES
020800                 ITENS-REFEICAO
020900          OUTPUT REFEICAO-TOTAIS.
021000     PERFORM 001-01-TESTAR-FS.
021100
021200 001-00-FIM.                EXIT.
021300
021400*================================================================*
021500 001-01-TESTAR-FS           SECTION.
021600*================================================================*
021700     PERFORM 001-02-FS-ALIMENTOS.
021800     PERFORM 001-03-FS-REFEICOES.
021900     PERFORM 001-04-FS-ITENSREF.
022000     PERFORM 001-05-FS-REFTOTAIS.
022100
022200 001-01-FIM.                EXIT.
022300
022400*================================================================*
022500 001-02-FS-ALIMENTOS        SECTION.
022600*================================================================*
022700     MOVE 'ALIMENTOS  '     TO FS-ARQUIVO.
022800     MOVE FS-ALIMENTOS      TO FS-COD-STATUS.
022900
023000     IF FS-ALIMENTOS NOT EQUAL '00' AND '10'
023100         PERFORM 900-00-ERRO.
023200
023300 001-02-FIM.                EXIT.
023400
023500*================================================================*
023600 001-03-FS-REFEICOES        SECTION.
023700*================================================================*
023800     MOVE 'REFEICOES  '     TO FS-ARQUIVO.
023900     MOVE FS-REFEICOES      TO FS-COD-STATUS.
024000
024100     IF FS-REFEICOES NOT EQUAL '00' AND '10'
024200         PERFORM 900-00-ERRO.
024300
024400 001-03-FIM.                EXIT.
024500
024600*================================================================*
024700 001-04-FS-ITENSREF         SECTION.
024800*================================================================*
024900     MOVE 'ITENSREF   '     TO FS-ARQUIVO.
025000     MOVE FS-ITENSREF       TO FS-COD-STATUS.
025100
025200     IF FS-ITENSREF NOT EQUAL '00' AND '10'
025300         PERFORM 900-00-ERRO.
025400
025500 001-04-FIM.                EXIT.
025600
025700*================================================================*
025800 001-05-FS-REFTOTAIS        SECTION.
025900*================================================================*
026000     MOVE 'REFTOTAIS  '    TO FS-ARQUIVO.
026100     MOVE FS-REFTOTAIS     TO FS-COD-STATUS.
026200
026300     IF FS-REFTOTAIS NOT EQUAL '00' AND '10'
026400         PERFORM 900-00-ERRO.
026500
026600 001-05-FIM.                EXIT.
026700
026800*================================================================*
026900 002-00-OBTER-DATA-SISTEMA  SECTION.
027000*================================================================*
027100     ACCEPT WS-DATA-SISTEMA FROM DATE.
027200
027300 002-00-FIM.                EXIT.
027400
027500*================================================================*
027600 003-00-CARREGAR-ALIMENTOS  SECTION.
027700*================================================================*
027800     PERFORM 003-01-LER-ALIMENTO.
027900     PERFORM 003-02-ARMAZENAR-ALIMENTO
028000         UNTIL FS-ALIMENTOS EQUAL '10'.
028100
028200 003-00-FIM.                EXIT.
028300
028400*================================================================*
028500 003-01-LER-ALIMENTO        SECTION.
028600*================================================================*
028700     MOVE FS-LEITURA         TO FS-OPERACAO.
028800     READ ALIMENTOS.
028900
029000     IF FS-ALIMENTOS NOT EQUAL '10'
029100         PERFORM 001-02-FS-ALIMENTOS.
029200
029300 003-01-FIM.                EXIT.
029400
029500*================================================================*
029600 003-02-ARMAZENAR-ALIMENTO  SECTION.
029700*================================================================*
029800     ADD 1                   TO WS-QTD-ALIMENTOS.
029900     SET WS-IDX-ALI          TO WS-QTD-ALIMENTOS.
030000
030100     MOVE ALI-ID-ALIMENTO    TO WS-TAB-ID-ALIMENTO (WS-IDX-ALI).
030200     MOVE ALI-CALORIAS       TO WS-TAB-CALORIAS    (WS-IDX-ALI).
030300     MOVE ALI-PROTEINAS-G    TO WS-TAB-PROTEINAS   (WS-IDX-ALI).
030400     MOVE ALI-CARBOIDRATOS-G TO WS-TAB-CARBOIDRATOS(WS-IDX-ALI).
030500     MOVE ALI-GORDURAS-G     TO WS-TAB-GORDURAS    (WS-IDX-ALI).
030600
030700     PERFORM 003-01-LER-ALIMENTO.
030800
030900 003-02-FIM.                EXIT.
031000
031100*================================================================*
031200 004-00-VER-ARQ-VAZIO       SECTION.
031300*================================================================*
031400     PERFORM 004-01-LER-REFEICAO.
031500
031600     IF FS-REFEICOES EQUAL '10'
031700         DISPLAY '* ARQUIVO REFEICOES VAZIO    *'
031800         DISPLAY '* PROGRAMA NTR0010 ENCERRADO *'
031900         PERFORM 009-00-FECHAR-ARQUIVOS
032000         STOP RUN.
032100
032200 004-00-FIM.                EXIT.
032300
032400*================================================================*
032500 004-01-LER-REFEICAO        SECTION.
032600*================================================================*
032700     MOVE FS-LEITURA         TO FS-OPERACAO.
032800     READ REFEICOES.
032900
033000     IF FS-REFEICOES NOT EQUAL '10'
033100         PERFORM 001-03-FS-REFEICOES.
033200
033300 004-01-FIM.                EXIT.
033400
033500*================================================================*
033600 005-00-LER-ITEM            SECTION.
033700*================================================================*
033800     MOVE FS-LEITURA         TO FS-OPERACAO.
033900     READ ITENS-REFEICAO.
034000
034100     IF FS-ITENSREF NOT EQUAL '10'
034200         PERFORM 001-04-FS-ITENSREF
034300         ADD 1               TO WS-QTD-ITENS-LIDOS.
034400
034500 005-00-FIM.                EXIT.
034600
034700*================================================================*
034800 006-00-TRATAR-REFEICOES    SECTION.
034900*================================================================*
035000     MOVE REF-ID-REFEICAO    TO WS-CHAVE-REFEICAO.
035100     MOVE ZERO                  TO WS-TOTAL-CALORIAS
035200                                   WS-TOTAL-PROTEINAS
035300                                   WS-TOTAL-CARBOIDRATOS
035400                                   WS-TOTAL-GORDURAS.
035500
035600     PERFORM 006-01-ACUMULAR-ITEM
035700         UNTIL FS-ITENSREF EQUAL '10'
035800            OR ITE-ID-REFEICAO NOT EQUAL WS-CHAVE-REFEICAO.
035900
036000     IF WS-TOTAL-CALORIAS EQUAL ZERO
036100        AND WS-TOTAL-PROTEINAS EQUAL ZERO
036200        AND WS-TOTAL-CARBOIDRATOS EQUAL ZERO
036300        AND WS-TOTAL-GORDURAS EQUAL ZERO
036400         ADD 1                TO WS-QTD-SEM-ITEM.
036500
036600     PERFORM 007-00-GRAVAR-TOTAIS.
036700     PERFORM 004-01-LER-REFEICAO.
036800
036900 006-00-FIM.                EXIT.
037000
037100*================================================================*
037200 006-01-ACUMULAR-ITEM       SECTION.
037300*================================================================*
037400     PERFORM 006-02-LOCALIZAR-ALIMENTO.
037500
037600     IF WS-ALIMENTO-ACHADO
037700         COMPUTE WS-FATOR ROUNDED =
037800                 ITE-QUANTIDADE / 100
037900         COMPUTE WS-TOTAL-CALORIAS =
038000                 WS-TOTAL-CALORIAS +
038100                 (WS-TAB-CALORIAS (WS-IDX-ACH) * WS-FATOR)
038200         COMPUTE WS-TOTAL-PROTEINAS =
038300                 WS-TOTAL-PROTEINAS +
038400                 (WS-TAB-PROTEINAS (WS-IDX-ACH) * WS-FATOR)
038500         COMPUTE WS-TOTAL-CARBOIDRATOS =
038600                 WS-TOTAL-CARBOIDRATOS +
038700                 (WS-TAB-CARBOIDRATOS (WS-IDX-ACH) * WS-FATOR)
038800         COMPUTE WS-TOTAL-GORDURAS =
038900                 WS-TOTAL-GORDURAS +
039000                 (WS-TAB-GORDURAS (WS-IDX-ACH) * WS-FATOR)
039100     ELSE
039200         ADD 1                TO WS-QTD-NAO-ACHADOS.
039300
039400     PERFORM 005-00-LER-ITEM.
039500
039600 006-01-FIM.                EXIT.
039700
039800*================================================================*
039900 006-02-LOCALIZAR-ALIMENTO  SECTION.
040000*================================================================*
040100     SET WS-ALIMENTO-NAO-ACHADO TO TRUE.
040200
040300     PERFORM 006-03-COMPARAR-ALIMENTO
040400         VARYING WS-IDX-ACH FROM 1 BY 1
040500         UNTIL WS-IDX-ACH GREATER WS-QTD-ALIMENTOS
040600            OR WS-ALIMENTO-ACHADO.
040700
040800 006-02-FIM.                EXIT.
040900
041000*================================================================*
041100 006-03-COMPARAR-ALIMENTO   SECTION.
041200*================================================================*
041300     IF WS-TAB-ID-ALIMENTO (WS-IDX-ACH) EQUAL ITE-ID-ALIMENTO
041400         SET WS-ALIMENTO-ACHADO TO TRUE.
041500
041600 006-03-FIM.                EXIT.
041700
041800*================================================================*
041900 007-00-GRAVAR-TOTAIS       SECTION.
042000*================================================================*
042100     IF WS-TOTAL-CALORIAS LESS THAN ZERO
042200         DISPLAY '* AVISO NTR0010 - CALORIAS NEGATIVAS = '
042300                 WS-TOTAL-CALORIAS-R.
042400     IF WS-TOTAL-PROTEINAS LESS THAN ZERO
042500         DISPLAY '* AVISO NTR0010 - PROTEINAS NEGATIVAS = '
042600                 WS-TOTAL-PROTEINAS-R.
042700     IF WS-TOTAL-CARBOIDRATOS LESS THAN ZERO
042800         DISPLAY '* AVISO NTR0010 - CARBOIDRATOS NEGATIVOS = '
042900                 WS-TOTAL-CARBOIDRATOS-R.
043000
043100     INITIALIZE REG-TOTAIS.
043200     MOVE WS-CHAVE-REFEICAO  TO TOT-ID-REFEICAO.
043300     COMPUTE TOT-TOTAL-CALORIAS  ROUNDED = WS-TOTAL-CALORIAS.
043400     COMPUTE TOT-TOTAL-PROTEINAS ROUNDED = WS-TOTAL-PROTEINAS.
043500     COMPUTE TOT-TOTAL-CARBOIDR  ROUNDED = WS-TOTAL-CARBOIDRATOS.
043600     COMPUTE TOT-TOTAL-GORDURAS  ROUNDED = WS-TOTAL-GORDURAS.
043700
043800     WRITE REG-TOTAIS.
043900     PERFORM 001-05-FS-REFTOTAIS.
044000
044100     ADD 1                    TO WS-QTD-REFEICOES.
044200
044300 007-00-FIM.                EXIT.
044400
044500*================================================================*
044600 008-00-IMPRIMIR-TOTAIS     SECTION.
044700*================================================================*
044800     DISPLAY 'NTR0010 - TOTAIS DO LOTE EM '
044900             WS-DIA-SISTEMA '/' WS-MES-SISTEMA
045000             '/' WS-ANO-SISTEMA.
045100     DISPLAY 'REFEICOES PROCESSADAS .......... '
045200             WS-QTD-REFEICOES.
045300     DISPLAY 'REFEICOES SEM ITEM .............. '
045400             WS-QTD-SEM-ITEM.
045500     DISPLAY 'ITENS LIDOS ...................... '
045600             WS-QTD-ITENS-LIDOS.
045700     DISPLAY 'ITENS COM ALIMENTO NAO ACHADO ... '
045800             WS-QTD-NAO-ACHADOS.
045900
046000 008-00-FIM.                EXIT.
046100
046200*================================================================*
046300 009-00-FECHAR-ARQUIVOS     SECTION.
046400*================================================================*
046500     MOVE FS-FECHAMENTO      TO FS-OPERACAO.
046600     CLOSE ALIMENTOS
046700           REFEICOES
046800           ITENS-REFEICAO
046900           REFEICAO-TOTAIS.
047000     PERFORM 001-01-TESTAR-FS.
047100
047200     DISPLAY 'NTR0010 ENCERRADO COM SUCESSO'.
047300
047400 009-00-FIM.                EXIT.
047500
047600*================================================================*
047700 900-00-ERRO                SECTION.
047800*================================================================*
047900     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO
048000     DISPLAY '* FILE STATUS = ' FS-COD-STATUS
048100     DISPLAY '* PROGRAMA NTR0010 ENCERRADO'
048200     STOP RUN.
048300
048400 900-00-FIM.                EXIT.
