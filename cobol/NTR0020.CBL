000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NTR0020.
000300 AUTHOR.        JOAO BATISTA FARIA.
000400 INSTALLATION.  NUTRITRACK SISTEMAS DE SAUDE LTDA.
000500 DATE-WRITTEN.  22/08/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO RESTRITO AO CPD NUTRITRACK.
000800*
000900*================================================================*
001000* HISTORICO DE ALTERACOES                                       *
001100*================================================================*
001200* 22/08/1991  JBF  PROGRAMA ORIGINAL - RESUMO DIARIO DE          *
001300*                   CONSUMO DE AGUA (REQ. NTR-010).              *
001400* 05/02/1992  JBF  INCLUIDA ORDENACAO DECRESCENTE POR DATA ANTES *
001500*                   DA QUEBRA DE CONTROLE (REQ. NTR-017).        *
001600* 19/09/1993  RSN  CORRIGIDA VALIDACAO DOS DIGITOS DA DATA DE    *
001700*                   MEDICAO - ARQUIVO VINHA COM LIXO (REQ. 024). *
001800* 03/04/1995  RSN  DATAS SEM REGISTRO NO PERIODO NAO GERAM MAIS  *
001900*                   LINHA EM BRANCO NO ARQUIVO DE SAIDA.         *
002000* 17/10/1997  VAC  AMPLIADO ACUMULADOR DE MILILITROS PARA 9      *
002100*                   DIGITOS - USUARIO COM CONSUMO ALTO.          *
002200* 11/12/1998  VAC  REVISAO GERAL DE DATAS PARA O ANO 2000 - DATA *
002300*                   DE MEDICAO JA VEM COM 4 DIGITOS DE ANO (OK). *
002400* 14/06/2000  LTM  INCLUIDO CONTADOR DE REGISTROS COM DATA       *
002500*                   INVALIDA NO LOG DO LOTE (REQ. NTR-061).      *
002600*================================================================*
002700*
002800* FINALIDADE: ORDENAR OS REGISTROS DE CONSUMO DE AGUA POR DATA
002900* DE MEDICAO EM ORDEM DECRESCENTE, SOMAR OS MILILITROS DE CADA
003000* DATA E GRAVAR UM REGISTRO DE RESUMO DIARIO POR DATA EXISTENTE
003100* NO ARQUIVO DE ENTRADA.
003200*
003300 ENVIRONMENT    DIVISION.
003400 CONFIGURATION  SECTION.
003500*
003600 INPUT-OUTPUT   SECTION.
003700 FILE-CONTROL.
003800*
003900     SELECT REGISTROS-AGUA  ASSIGN TO UT-S-REGAGUA
004000                FILE STATUS IS FS-REGAGUA.
004100*
004200     SELECT AGUA-CLASSIFIC  ASSIGN TO UT-S-AGUAORD
004300                FILE STATUS IS FS-AGUAORD.
004400*
004500     SELECT AGUA-DIARIO     ASSIGN TO UR-S-AGUADIA
004600                FILE STATUS IS FS-AGUADIA.
004700*
004800     SELECT SD-AGUA         ASSIGN TO UT-S-SDAGUA.
004900*
005000 DATA           DIVISION.
005100 FILE           SECTION.
005200*
005300 FD REGISTROS-AGUA
005400     RECORD     CONTAINS    94 CHARACTERS
005500     RECORDING  MODE        IS F
005600     LABEL      RECORD      IS STANDARD
005700     DATA       RECORD      IS REG-AGUA.
005800 01 REG-AGUA.
005900    05 AGU-ID-REGISTRO      PIC X(36).
006000    05 AGU-ID-USUARIO       PIC X(36).
006100    05 AGU-QUANTIDADE-ML    PIC S9(7).
006200    05 AGU-DATA-MEDICAO     PIC X(10).
006300    05 FILLER               PIC X(05).
006400*
006500 SD SD-AGUA
006600     RECORD     CONTAINS    94 CHARACTERS
006700     DATA       RECORD      IS REG-SORT-AGUA.
006800 01 REG-SORT-AGUA.
006900    05 SRT-ID-REGISTRO      PIC X(36).
007000    05 SRT-ID-USUARIO       PIC X(36).
007100    05 SRT-QUANTIDADE-ML    PIC S9(7).
007200    05 SRT-DATA-MEDICAO     PIC X(10).
007300    05 FILLER               PIC X(05).
007400*
007500 FD AGUA-CLASSIFIC
007600     RECORD     CONTAINS    94 CHARACTERS
007700     RECORDING  MODE        IS F
007800     LABEL      RECORD      IS STANDARD
007900     DATA       RECORD      IS REG-AGUA-ORD.
008000 01 REG-AGUA-ORD.
008100    05 ORD-ID-REGISTRO      PIC X(36).
008200    05 ORD-ID-USUARIO       PIC X(36).
008300    05 ORD-QUANTIDADE-ML    PIC S9(7).
008400    05 ORD-DATA-MEDICAO     PIC X(10).
008500    05 FILLER               PIC X(05).
008600*
008700 01 WS-DATA-QUEBRA-R REDEFINES REG-AGUA-ORD.
008800    05 FILLER               PIC X(79).
008900    05 WS-ANO-MEDICAO       PIC 9(04).
009000    05 FILLER               PIC X(01).
009100    05 WS-MES-MEDICAO       PIC 9(02).
009200    05 FILLER               PIC X(01).
009300    05 WS-DIA-MEDICAO       PIC 9(02).
009400    05 FILLER               PIC X(05).
009500*
009600 FD AGUA-DIARIO
009700     RECORD     CONTAINS    24 CHARACTERS
009800     RECORDING  MODE        IS F
009900     LABEL      RECORD      IS OMITTED
010000     DATA       RECORD      IS REG-DIARIO.
010100 01 REG-DIARIO.
010200    05 DIA-DATA             PIC X(10).
010300    05 DIA-TOTAL-ML         PIC S9(9).
010400    05 FILLER               PIC X(05).
010500*
010600 WORKING-STORAGE SECTION.
010700*
010800*  AREA PARA OBTER DATA DO SISTEMA
010900*
011000 01 WS-DATA-SISTEMA         PIC 9(06) VALUE ZERO.
011100 01 WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
011200    05 WS-ANO-SISTEMA       PIC 9(02).
011300    05 WS-MES-SISTEMA       PIC 9(02).
011400    05 WS-DIA-SISTEMA       PIC 9(02).
011500*
011600*  CHAVE DE CONTROLE DE QUEBRA DA DATA DE MEDICAO
011700*
011800 01 WS-DATA-ANT             PIC X(10) VALUE SPACES.
011900*
012000*  ACUMULADOR DE MILILITROS DA DATA CORRENTE
012100*
012200 01 WS-TOTAL-ML             PIC S9(09) VALUE ZERO.
012300 01 WS-TOTAL-ML-R REDEFINES WS-TOTAL-ML
012400                   PIC 9(09).
012500*
012600*  CONTADORES DE LOTE
012700*
012800 01 WS-QTD-LIDOS            PIC 9(06) COMP VALUE ZERO.
012900 01 WS-QTD-DATAS            PIC 9(06) COMP VALUE ZERO.
013000 01 WS-QTD-DATA-INVALIDA    PIC 9(06) COMP VALUE ZERO.
013100*
013200* FILE STATUS
013300*
013400 77 FS-REGAGUA              PIC X(02) VALUE SPACES.
013500 77 FS-AGUAORD              PIC X(02) VALUE SPACES.
013600 77 FS-AGUADIA              PIC X(02) VALUE SPACES.
013700 77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
013800 77 FS-ARQUIVO              PIC X(11) VALUE SPACES.
013900 77 FS-OPERACAO             PIC X(13) VALUE SPACES.
014000 77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.
014100 77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.
014200 77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.
014300 77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.
014400*
014500 PROCEDURE      DIVISION.
014600
014700*================================================================*
014800 000-00-INICIO              SECTION.
014900*================================================================*
015000     PERFORM 001-00-OBTER-DATA-SISTEMA.
015100     PERFORM 002-00-ORDENAR-AGUA.
015200     PERFORM 003-00-ABRIR-ARQUIVOS.
015300     PERFORM 004-00-VER-ARQ-VAZIO.
015400     PERFORM 005-00-TRATAR-AGUA
015500         UNTIL FS-AGUAORD EQUAL '10'.
015600     PERFORM 006-00-GRAVAR-ULTIMA-DATA.
015700     PERFORM 008-00-IMPRIMIR-TOTAIS.
015800     PERFORM 009-00-FECHAR-ARQUIVOS.
015900     STOP RUN.
016000
016100*================================================================*
016200 001-00-OBTER-DATA-SISTEMA  SECTION.
016300*================================================================*
016400     ACCEPT WS-DATA-SISTEMA FROM DATE.
016500
016600 001-00-FIM.                EXIT.
016700
016800*================================================================*
016900 002-00-ORDENAR-AGUA        SECTION.
017000*================================================================*
017100     SORT SD-AGUA
017200         ON DESCENDING KEY SRT-DATA-MEDICAO
017300         USING REGISTROS-AGUA
017400         GIVING AGUA-CLASSIFIC.
017500
017600 002-00-FIM.                EXIT.
017700
017800*================================================================*
017900 003-00-ABRIR-ARQUIVOS      SECTION.
018000*================================================================*
018100     MOVE FS-ABERTURA       TO FS-OPERACAO.
018200     OPEN INPUT  AGUA-CLASSIFIC
018300          OUTPUT AGUA-DIARIO.
018400     PERFORM 003-01-TESTAR-FS.
018500
018600 003-00-FIM.                EXIT.
018700
018800*================================================================*
018900 003-01-TESTAR-FS           SECTION.
019000*================================================================*
019100     PERFORM 003-02-FS-AGUAORD.
019200     PERFORM 003-03-FS-AGUADIA.
019300
019400 003-01-FIM.                EXIT.
019500
019600*================================================================*
019700 003-02-FS-AGUAORD          SECTION.
019800*================================================================*
019900     MOVE 'AGUAORD    '     TO FS-ARQUIVO.
020000     MOVE FS-AGUAORD        TO FS-COD-STATUS.
020100
020200     IF FS-AGUAORD NOT EQUAL '00' AND '10'
020300         PERFORM 900-00-ERRO.
020400
020500 003-02-FIM.                EXIT.
020600
020700*================================================================*
020800 003-03-FS-AGUADIA          SECTION.
020900*================================================================*
021000     MOVE 'AGUADIA    '     TO FS-ARQUIVO.
021100     MOVE FS-AGUADIA        TO FS-COD-STATUS.
021200
021300     IF FS-AGUADIA NOT EQUAL '00' AND '10'
021400         PERFORM 900-00-ERRO.
021500
021600 003-03-FIM.                EXIT.
021700
021800*================================================================*
021900 004-00-VER-ARQ-VAZIO       SECTION.
022000*================================================================*
022100     PERFORM 004-01-LER-AGUAORD.
022200
022300     IF FS-AGUAORD EQUAL '10'
022400         DISPLAY '* ARQUIVO DE AGUA CLASSIFICADO VAZIO *'
022500         DISPLAY '* PROGRAMA NTR0020 ENCERRADO         *'
022600         PERFORM 009-00-FECHAR-ARQUIVOS
022700         STOP RUN.
022800
022900     MOVE ORD-DATA-MEDICAO  TO WS-DATA-ANT.
023000
023100 004-00-FIM.                EXIT.
023200
023300*================================================================*
023400 004-01-LER-AGUAORD         SECTION.
023500*================================================================*
023600     MOVE FS-LEITURA         TO FS-OPERACAO.
023700     READ AGUA-CLASSIFIC.
023800
023900     IF FS-AGUAORD NOT EQUAL '10'
024000         PERFORM 003-02-FS-AGUAORD
024100         ADD 1               TO WS-QTD-LIDOS
024200         PERFORM 004-02-VALIDAR-DATA.
024300
024400 004-01-FIM.                EXIT.
024500
024600*================================================================*
024700 004-02-VALIDAR-DATA        SECTION.
024800*================================================================*
024900     IF WS-ANO-MEDICAO NOT NUMERIC
025000        OR WS-MES-MEDICAO NOT NUMERIC
025100        OR WS-DIA-MEDICAO NOT NUMERIC
025200         ADD 1               TO WS-QTD-DATA-INVALIDA
025300         DISPLAY '* AVISO NTR0020 - DATA DE MEDICAO INVALIDA '
025400                 ORD-DATA-MEDICAO.
025500
025600 004-02-FIM.                EXIT.
025700
025800*================================================================*
025900 005-00-TRATAR-AGUA         SECTION.
026000*================================================================*
026100     IF ORD-DATA-MEDICAO NOT EQUAL WS-DATA-ANT
026200         PERFORM 006-00-GRAVAR-ULTIMA-DATA
026300         MOVE ORD-DATA-MEDICAO TO WS-DATA-ANT.
026400
026500     ADD ORD-QUANTIDADE-ML  TO WS-TOTAL-ML.
026600
026700     PERFORM 004-01-LER-AGUAORD.
026800
026900 005-00-FIM.                EXIT.
027000
027100*================================================================*
027200 006-00-GRAVAR-ULTIMA-DATA  SECTION.
027300*================================================================*
027400     IF WS-TOTAL-ML LESS THAN ZERO
027500         DISPLAY '* AVISO NTR0020 - TOTAL NEGATIVO PARA '
027600                 WS-DATA-ANT ' = ' WS-TOTAL-ML-R.
027700
027800     INITIALIZE REG-DIARIO.
027900     MOVE WS-DATA-ANT        TO DIA-DATA.
028000     MOVE WS-TOTAL-ML        TO DIA-TOTAL-ML.
028100
028200     WRITE REG-DIARIO.
028300     PERFORM 003-03-FS-AGUADIA.
028400
028500     ADD 1                   TO WS-QTD-DATAS.
028600     MOVE ZERO                TO WS-TOTAL-ML.
028700
028800 006-00-FIM.                EXIT.
028900
029000*================================================================*
029100 008-00-IMPRIMIR-TOTAIS     SECTION.
029200*================================================================*
029300     DISPLAY 'NTR0020 - RESUMO DE AGUA EM '
029400             WS-DIA-SISTEMA '/' WS-MES-SISTEMA
029500             '/' WS-ANO-SISTEMA.
029600     DISPLAY 'REGISTROS DE AGUA LIDOS ........ ' WS-QTD-LIDOS.
029700     DISPLAY 'DATAS RESUMIDAS ................ ' WS-QTD-DATAS.
029800     DISPLAY 'REGISTROS COM DATA INVALIDA .... '
029900             WS-QTD-DATA-INVALIDA.
030000
030100 008-00-FIM.                EXIT.
030200
030300*================================================================*
030400 009-00-FECHAR-ARQUIVOS     SECTION.
030500*================================================================*
030600     MOVE FS-FECHAMENTO      TO FS-OPERACAO.
030700     CLOSE AGUA-CLASSIFIC
030800           AGUA-DIARIO.
030900     PERFORM 003-01-TESTAR-FS.
031000
031100     DISPLAY 'NTR0020 ENCERRADO COM SUCESSO'.
031200
031300 009-00-FIM.                EXIT.
031400
031500*================================================================*
031600 900-00-ERRO                SECTION.
031700*================================================================*
031800     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO
031900     DISPLAY '* FILE STATUS = ' FS-COD-STATUS
032000     DISPLAY '* PROGRAMA NTR0020 ENCERRADO'
032100     STOP RUN.
032200
032300 900-00-FIM.                EXIT.
