000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NTR0030.
000300 AUTHOR.        RENATO SANTANA.
000400 INSTALLATION.  NUTRITRACK SISTEMAS DE SAUDE LTDA.
000500 DATE-WRITTEN.  14/03/1992.
000600 DATE-COMPILED.
000700 SECURITY.      USO RESTRITO AO CPD NUTRITRACK.
000800*
000900*================================================================*
001000* HISTORICO DE ALTERACOES                                       *
001100*================================================================*
001200* 14/03/1992  RSN  PROGRAMA ORIGINAL - CRITICA DE MOVIMENTO DE   *
001300*                   PESO CORPORAL CONTRA O CADASTRO (REQ. 014).  *
001400* 27/07/1992  RSN  INCLUIDA CRITICA DE ATUALIZACAO - DATA        *
001500*                   INALTERADA NAO CONSULTA DUPLICIDADE.        *
001600* 02/05/1994  MHC  INCLUIDO ARQUIVO DE REJEITADOS SEPARADO DO    *
001700*                   ARQUIVO DE ATUALIZACAO (REQ. NTR-031).       *
001800* 21/11/1995  MHC  CORRIGIDA EXCLUSAO DO PROPRIO REGISTRO NA     *
001900*                   CRITICA DE DUPLICIDADE DA ATUALIZACAO.       *
002000* 06/08/1997  VAC  AMPLIADA TABELA DE PESO EM MEMORIA DE 1000    *
002100*                   PARA 2000 POSICOES - BASE DE USUARIOS CRESCEU*
002200* 15/12/1998  VAC  REVISAO PARA O ANO 2000 - DATA DE MEDICAO DO  *
002300*                   MOVIMENTO JA VEM COM 4 DIGITOS DE ANO (OK).  *
002400* 09/02/1999  VAC  INCLUIDA VALIDACAO DOS DIGITOS DA DATA DO     *
002500*                   MOVIMENTO - PLANILHA DE CARGA VINHA COM LIXO.*
002600* 23/09/2001  LTM  INCLUIDO CODIGO DE OPERACAO INVALIDO COMO     *
002700*                   MOTIVO DE REJEICAO (REQ. NTR-072).           *
002800*================================================================*
002900*
003000* FINALIDADE: CRITICAR MOVIMENTOS DE CRIACAO E ATUALIZACAO DE
003100* REGISTRO DE PESO CORPORAL CONTRA O CADASTRO EXISTENTE, NAO
003200* PERMITINDO DUAS MEDICOES DO MESMO USUARIO NA MESMA DATA.  OS
003300* MOVIMENTOS ACEITOS SAO GRAVADOS NO ARQUIVO DE ATUALIZACAO E OS
003400* REJEITADOS NO ARQUIVO DE CRITICA, SEM ALTERAR O CADASTRO.
003500*
003600 ENVIRONMENT    DIVISION.
003700 CONFIGURATION  SECTION.
003800*
003900 INPUT-OUTPUT   SECTION.
004000 FILE-CONTROL.
004100*
004200     SELECT REGISTROS-PESO  ASSIGN TO UT-S-REGPESO
004300                FILE STATUS IS FS-REGPESO.
004400*
004500     SELECT MOVTO-PESO      ASSIGN TO UT-S-MOVPESO
004600                FILE STATUS IS FS-MOVPESO.
004700*
004800     SELECT PESO-ATUALIZA   ASSIGN TO UR-S-PESOATU
004900                FILE STATUS IS FS-PESOATU.
005000*
005100     SELECT PESO-CRITICA    ASSIGN TO UR-S-PESOCRI
005200                FILE STATUS IS FS-PESOCRI.
005300*
005400 DATA           DIVISION.
005500 FILE           SECTION.
005600*
005700 FD REGISTROS-PESO
005800     RECORD     CONTAINS    94 CHARACTERS
005900     RECORDING  MODE        IS F
006000     LABEL      RECORD      IS STANDARD
006100     DATA       RECORD      IS REG-PESO.
006200 01 REG-PESO.
006300    05 PES-ID-REGISTRO      PIC X(36).
006400    05 PES-ID-USUARIO       PIC X(36).
006500    05 PES-PESO-KG          PIC S9(03)V9(03).
006600    05 PES-DATA-MEDICAO     PIC X(10).
006700    05 FILLER               PIC X(06).
006800*
006900 FD MOVTO-PESO
007000     RECORD     CONTAINS    94 CHARACTERS
007100     RECORDING  MODE        IS F
007200     LABEL      RECORD      IS STANDARD
007300     DATA       RECORD      IS REG-MOVTO.
007400 01 REG-MOVTO.
007500    05 MOV-COD-OPERACAO     PIC X(01).
007600    05 MOV-ID-REGISTRO      PIC X(36).
007700    05 MOV-ID-USUARIO       PIC X(36).
007800    05 MOV-PESO-KG          PIC S9(03)V9(03).
007900    05 MOV-DATA-MEDICAO     PIC X(10).
008000    05 FILLER               PIC X(05).
008100*
008200 01 WS-DATA-QUEBRA-R REDEFINES REG-MOVTO.
008300    05 FILLER               PIC X(79).
008400    05 WS-ANO-MOVTO         PIC 9(04).
008500    05 FILLER               PIC X(01).
008600    05 WS-MES-MOVTO         PIC 9(02).
008700    05 FILLER               PIC X(01).
008800    05 WS-DIA-MOVTO         PIC 9(02).
008900    05 FILLER               PIC X(05).
009000*
009100 01 WS-PESO-KG-R REDEFINES REG-MOVTO.
009200    05 FILLER               PIC X(73).
009300    05 WS-PESO-KG-SEM-SINAL PIC 9(03)V9(03).
009400    05 FILLER               PIC X(15).
009500*
009600 FD PESO-ATUALIZA
009700     RECORD     CONTAINS    94 CHARACTERS
009800     RECORDING  MODE        IS F
009900     LABEL      RECORD      IS OMITTED
010000     DATA       RECORD      IS REG-PESO-SAIDA.
010100 01 REG-PESO-SAIDA.
010200    05 SAI-ID-REGISTRO      PIC X(36).
010300    05 SAI-ID-USUARIO       PIC X(36).
010400    05 SAI-PESO-KG          PIC S9(03)V9(03).
010500    05 SAI-DATA-MEDICAO     PIC X(10).
010600    05 FILLER               PIC X(06).
010700*
010800 FD PESO-CRITICA
010900     RECORD     CONTAINS    138 CHARACTERS
011000     RECORDING  MODE        IS F
011100     LABEL      RECORD      IS OMITTED
011200     DATA       RECORD      IS REG-CRITICA.
011300 01 REG-CRITICA.
011400    05 CRI-COD-OPERACAO     PIC X(01).
011500    05 CRI-ID-REGISTRO      PIC X(36).
011600    05 CRI-ID-USUARIO       PIC X(36).
011700    05 CRI-DATA-MEDICAO     PIC X(10).
011800    05 CRI-MOTIVO           PIC X(50).
011900    05 FILLER               PIC X(05).
012000*
012100 WORKING-STORAGE SECTION.
012200*
012300*  AREA PARA OBTER DATA DO SISTEMA
012400*
012500 01 WS-DATA-SISTEMA         PIC 9(06) VALUE ZERO.
012600 01 WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.
012700    05 WS-ANO-SISTEMA       PIC 9(02).
012800    05 WS-MES-SISTEMA       PIC 9(02).
012900    05 WS-DIA-SISTEMA       PIC 9(02).
013000*
013100*  TABELA EM MEMORIA DO CADASTRO DE PESO
013200*
013300 01 WS-QTD-PESO             PIC 9(06) COMP VALUE ZERO.
013400 01 WS-TAB-PESO.
013500    05 WS-ELEM-PESO         OCCURS 2000 TIMES
013600                             INDEXED BY WS-IDX-PESO
013700                                        WS-IDX-ACH.
013800       10 TAB-ID-REGISTRO   PIC X(36).
013900       10 TAB-ID-USUARIO    PIC X(36).
014000       10 TAB-DATA-MEDICAO  PIC X(10).
014100       10 TAB-PESO-KG       PIC S9(03)V9(03).
014200*
014300*  CHAVE DE EXCLUSAO NA CRITICA DE DUPLICIDADE
014400*
014500 01 WS-ID-EXCLUIR           PIC X(36) VALUE SPACES.
014600*
014700*  SWITCHES DE TRABALHO
014800*
014900 01 WS-SW-ACHADO            PIC X(01) VALUE 'N'.
015000    88 WS-REGISTRO-ACHADO           VALUE 'S'.
015100    88 WS-REGISTRO-NAO-ACHADO       VALUE 'N'.
015200*
015300 01 WS-SW-DUPLICADO         PIC X(01) VALUE 'N'.
015400    88 WS-E-DUPLICADO               VALUE 'S'.
015500    88 WS-NAO-E-DUPLICADO           VALUE 'N'.
015600*
015700*  CONTADORES DE LOTE
015800*
015900 01 WS-QTD-MOVTOS           PIC 9(06) COMP VALUE ZERO.
016000 01 WS-QTD-CRIADOS          PIC 9(06) COMP VALUE ZERO.
016100 01 WS-QTD-ATUALIZADOS      PIC 9(06) COMP VALUE ZERO.
016200 01 WS-QTD-REJEITADOS       PIC 9(06) COMP VALUE ZERO.
016300 01 WS-QTD-OPER-INVALIDA    PIC 9(06) COMP VALUE ZERO.
016400*
016500* FILE STATUS
016600*
016700 77 FS-REGPESO              PIC X(02) VALUE SPACES.
016800 77 FS-MOVPESO              PIC X(02) VALUE SPACES.
016900 77 FS-PESOATU              PIC X(02) VALUE SPACES.
017000 77 FS-PESOCRI              PIC X(02) VALUE SPACES.
017100 77 FS-COD-STATUS           PIC X(02) VALUE SPACES.
017200 77 FS-ARQUIVO              PIC X(11) VALUE SPACES.
017300 77 FS-OPERACAO             PIC X(13) VALUE SPACES.
017400 77 FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.
017500 77 FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.
017600 77 FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.
017700 77 FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.
017800*
017900 PROCEDURE      DIVISION.
018000
018100*================================================================*
018200 000-00-INICIO              SECTION.
018300*================================================================*
018400     PERFORM 001-00-ABRIR-ARQUIVOS.
018500     PERFORM 002-00-OBTER-DATA-SISTEMA.
018600     PERFORM 003-00-CARREGAR-TAB-PESO.
018700     PERFORM 004-00-VER-ARQ-VAZIO.
018800     PERFORM 005-00-TRATAR-MOVIMENTO
018900         UNTIL FS-MOVPESO EQUAL '10'.
019000     PERFORM 012-00-IMPRIMIR-TOTAIS.
019100     PERFORM 013-00-FECHAR-ARQUIVOS.
019200     STOP RUN.
019300
019400*================================================================*
019500 001-00-ABRIR-ARQUIVOS      SECTION.
019600*================================================================*
019700     MOVE FS-ABERTURA       TO FS-OPERACAO.
019800     OPEN INPUT  REGISTROS-PESO
019900                 MOVTO-PESO
020000          OUTPUT PESO-ATUALIZA
020100                 PESO-CRITICA.
020200     PERFORM 001-01-TESTAR-FS.
020300
020400 001-00-FIM.                EXIT.
020500
020600*================================================================*
020700 001-01-TESTAR-FS           SECTION.
020800*================================================================*
020900     PERFORM 001-02-FS-REGPESO.
021000     PERFORM 001-03-FS-MOVPESO.
021100     PERFORM 001-04-FS-PESOATU.
021200     PERFORM 001-05-FS-PESOCRI.
021300
021400 001-01-FIM.                EXIT.
021500
021600*================================================================*
021700 001-02-FS-REGPESO          SECTION.
021800*================================================================*
021900     MOVE 'REGPESO    '     TO FS-ARQUIVO.
022000     MOVE FS-REGPESO        TO FS-COD-STATUS.
022100
022200     IF FS-REGPESO NOT EQUAL '00' AND '10'
022300         PERFORM 900-00-ERRO.
022400
022500 001-02-FIM.                EXIT.
022600
022700*================================================================*
022800 001-03-FS-MOVPESO          SECTION.
022900*================================================================*
023000     MOVE 'MOVPESO    '     TO FS-ARQUIVO.
023100     MOVE FS-MOVPESO        TO FS-COD-STATUS.
023200
023300     IF FS-MOVPESO NOT EQUAL '00' AND '10'
023400         PERFORM 900-00-ERRO.
023500
023600 001-03-FIM.                EXIT.
023700
023800*================================================================*
023900 001-04-FS-PESOATU          SECTION.
024000*================================================================*
024100     MOVE 'PESOATU    '     TO FS-ARQUIVO.
024200     MOVE FS-PESOATU        TO FS-COD-STATUS.
024300
024400     IF FS-PESOATU NOT EQUAL '00' AND '10'
024500         PERFORM 900-00-ERRO.
024600
024700 001-04-FIM.                EXIT.
024800
024900*================================================================*
025000 001-05-FS-PESOCRI          SECTION.
025100*================================================================*
025200     MOVE 'PESOCRI    '     TO FS-ARQUIVO.
025300     MOVE FS-PESOCRI        TO FS-COD-STATUS.
025400
025500     IF FS-PESOCRI NOT EQUAL '00' AND '10'
025600         PERFORM 900-00-ERRO.
025700
025800 001-05-FIM.                EXIT.
025900
026000*================================================================*
026100 002-00-OBTER-DATA-SISTEMA  SECTION.
026200*================================================================*
026300     ACCEPT WS-DATA-SISTEMA FROM DATE.
026400
026500 002-00-FIM.                EXIT.
026600
026700*================================================================*
026800 003-00-CARREGAR-TAB-PESO   SECTION.
026900*================================================================*
027000     SET WS-IDX-PESO         TO 1.
027100     PERFORM 003-01-LER-REGPESO.
027200
027300     PERFORM 003-02-ARMAZENAR-PESO
027400         UNTIL FS-REGPESO EQUAL '10'.
027500
027600     SET WS-QTD-PESO          TO WS-IDX-PESO.
027700     SUBTRACT 1                 FROM WS-QTD-PESO.
027800
027900 003-00-FIM.                EXIT.
028000
028100*================================================================*
028200 003-01-LER-REGPESO         SECTION.
028300*================================================================*
028400     MOVE FS-LEITURA         TO FS-OPERACAO.
028500     READ REGISTROS-PESO.
028600
028700     IF FS-REGPESO NOT EQUAL '10'
028800         PERFORM 001-02-FS-REGPESO.
028900
029000 003-01-FIM.                EXIT.
029100
029200*================================================================*
029300 003-02-ARMAZENAR-PESO      SECTION.
029400*================================================================*
029500     MOVE PES-ID-REGISTRO    TO TAB-ID-REGISTRO (WS-IDX-PESO)
029600     MOVE PES-ID-USUARIO     TO TAB-ID-USUARIO  (WS-IDX-PESO)
029700     MOVE PES-DATA-MEDICAO   TO TAB-DATA-MEDICAO(WS-IDX-PESO)
029800     MOVE PES-PESO-KG        TO TAB-PESO-KG     (WS-IDX-PESO)
029900     SET WS-IDX-PESO         UP BY 1
030000     PERFORM 003-01-LER-REGPESO.
030100
030200 003-02-FIM.                EXIT.
030300
030400*================================================================*
030500 004-00-VER-ARQ-VAZIO       SECTION.
030600*================================================================*
030700     PERFORM 004-01-LER-MOVPESO.
030800
030900     IF FS-MOVPESO EQUAL '10'
031000         DISPLAY '* ARQUIVO DE MOVIMENTO DE PESO VAZIO  *'
031100         DISPLAY '* PROGRAMA NTR0030 ENCERRADO          *'
031200         PERFORM 013-00-FECHAR-ARQUIVOS
031300         STOP RUN.
031400
031500 004-00-FIM.                EXIT.
031600
031700*================================================================*
031800 004-01-LER-MOVPESO         SECTION.
031900*================================================================*
032000     MOVE FS-LEITURA         TO FS-OPERACAO.
032100     READ MOVTO-PESO.
032200
032300     IF FS-MOVPESO NOT EQUAL '10'
032400         PERFORM 001-03-FS-MOVPESO
032500         ADD 1                TO WS-QTD-MOVTOS
032600         PERFORM 004-02-VALIDAR-DATA-MOVTO.
032700
032800 004-01-FIM.                EXIT.
032900
033000*================================================================*
033100 004-02-VALIDAR-DATA-MOVTO  SECTION.
033200*================================================================*
033300     IF WS-ANO-MOVTO NOT NUMERIC
033400        OR WS-MES-MOVTO NOT NUMERIC
033500        OR WS-DIA-MOVTO NOT NUMERIC
033600         DISPLAY '* AVISO NTR0030 - DATA DE MOVIMENTO INVALIDA '
033700                 MOV-DATA-MEDICAO ' NO REGISTRO '
033800                 MOV-ID-REGISTRO.
033900
034000     IF MOV-PESO-KG NOT GREATER THAN ZERO
034100         DISPLAY '* AVISO NTR0030 - PESO ZERO OU NEGATIVO ('
034200                 WS-PESO-KG-SEM-SINAL ') NO REGISTRO '
034300                 MOV-ID-REGISTRO.
034400
034500 004-02-FIM.                EXIT.
034600
034700*================================================================*
034800 005-00-TRATAR-MOVIMENTO    SECTION.
034900*================================================================*
035000     IF MOV-COD-OPERACAO EQUAL 'C'
035100         PERFORM 006-00-TRATAR-CRIACAO
035200     ELSE
035300         IF MOV-COD-OPERACAO EQUAL 'A'
035400             PERFORM 007-00-TRATAR-ATUALIZACAO
035500         ELSE
035600             INITIALIZE REG-CRITICA
035700             MOVE 'CODIGO DE OPERACAO INVALIDO'
035800                              TO CRI-MOTIVO
035900             PERFORM 011-00-GRAVAR-REJEITADO
036000             ADD 1            TO WS-QTD-OPER-INVALIDA
036100             ADD 1            TO WS-QTD-REJEITADOS.
036200
036300     PERFORM 004-01-LER-MOVPESO.
036400
036500 005-00-FIM.                EXIT.
036600
036700*================================================================*
036800 006-00-TRATAR-CRIACAO      SECTION.
036900*================================================================*
037000     MOVE SPACES             TO WS-ID-EXCLUIR.
037100     PERFORM 008-00-LOCALIZAR-DUPLICIDADE.
037200
037300     IF WS-E-DUPLICADO
037400         INITIALIZE REG-CRITICA
037500         MOVE 'JA EXISTE MEDICAO PARA O USUARIO NESTA DATA'
037600                              TO CRI-MOTIVO
037700         PERFORM 011-00-GRAVAR-REJEITADO
037800         ADD 1                TO WS-QTD-REJEITADOS
037900     ELSE
038000         SET WS-REGISTRO-NAO-ACHADO TO TRUE
038100         PERFORM 010-00-GRAVAR-ACEITO
038200         ADD 1                TO WS-QTD-CRIADOS.
038300
038400 006-00-FIM.                EXIT.
038500
038600*================================================================*
038700 007-00-TRATAR-ATUALIZACAO  SECTION.
038800*================================================================*
038900     PERFORM 009-00-LOCALIZAR-REGISTRO.
039000
039100     IF WS-REGISTRO-NAO-ACHADO
039200         INITIALIZE REG-CRITICA
039300         MOVE 'REGISTRO DE PESO NAO ENCONTRADO'
039400                          TO CRI-MOTIVO
039500         PERFORM 011-00-GRAVAR-REJEITADO
039600         ADD 1            TO WS-QTD-REJEITADOS
039700     ELSE
039800     IF MOV-DATA-MEDICAO EQUAL TAB-DATA-MEDICAO (WS-IDX-ACH)
039900         PERFORM 010-00-GRAVAR-ACEITO
040000         ADD 1            TO WS-QTD-ATUALIZADOS
040100     ELSE
040200         MOVE MOV-ID-REGISTRO TO WS-ID-EXCLUIR
040300         PERFORM 008-00-LOCALIZAR-DUPLICIDADE
040400         IF WS-E-DUPLICADO
040500             INITIALIZE REG-CRITICA
040600             MOVE 'JA EXISTE MEDICAO NESTA NOVA DATA'
040700                          TO CRI-MOTIVO
040800             PERFORM 011-00-GRAVAR-REJEITADO
040900             ADD 1        TO WS-QTD-REJEITADOS
041000         ELSE
041100             PERFORM 010-00-GRAVAR-ACEITO
041200             ADD 1        TO WS-QTD-ATUALIZADOS.
041300
041400 007-00-FIM.                EXIT.
041500
041600*================================================================*
041700 008-00-LOCALIZAR-DUPLICIDADE SECTION.
041800*================================================================*
041900     SET WS-NAO-E-DUPLICADO  TO TRUE.
042000
042100     PERFORM 008-01-COMPARAR-DUPLICIDADE
042200         VARYING WS-IDX-PESO FROM 1 BY 1
042300         UNTIL WS-IDX-PESO GREATER WS-QTD-PESO
042400            OR WS-E-DUPLICADO.
042500
042600 008-00-FIM.                EXIT.
042700
042800*================================================================*
042900 008-01-COMPARAR-DUPLICIDADE SECTION.
043000*================================================================*
043100     IF TAB-ID-USUARIO    (WS-IDX-PESO) EQUAL MOV-ID-USUARIO
043200        AND TAB-DATA-MEDICAO (WS-IDX-PESO) EQUAL MOV-DATA-MEDICAO
043300        AND TAB-ID-REGISTRO  (WS-IDX-PESO) NOT EQUAL WS-ID-EXCLUIR
043400         SET WS-E-DUPLICADO TO TRUE.
043500
043600 008-01-FIM.                EXIT.
043700
043800*================================================================*
043900 009-00-LOCALIZAR-REGISTRO  SECTION.
044000*================================================================*
044100     SET WS-REGISTRO-NAO-ACHADO TO TRUE.
044200
044300     PERFORM 009-01-COMPARAR-REGISTRO
044400         VARYING WS-IDX-ACH FROM 1 BY 1
044500         UNTIL WS-IDX-ACH GREATER WS-QTD-PESO
044600            OR WS-REGISTRO-ACHADO.
044700
044800 009-00-FIM.                EXIT.
044900
045000*================================================================*
045100 009-01-COMPARAR-REGISTRO   SECTION.
045200*================================================================*
045300     IF TAB-ID-REGISTRO (WS-IDX-ACH) EQUAL MOV-ID-REGISTRO
045400         SET WS-REGISTRO-ACHADO TO TRUE.
045500
045600 009-01-FIM.                EXIT.
045700
045800*================================================================*
045900 010-00-GRAVAR-ACEITO       SECTION.
046000*================================================================*
046100     INITIALIZE REG-PESO-SAIDA.
046200     MOVE MOV-ID-REGISTRO    TO SAI-ID-REGISTRO.
046300     MOVE MOV-ID-USUARIO     TO SAI-ID-USUARIO.
046400     MOVE MOV-PESO-KG        TO SAI-PESO-KG.
046500     MOVE MOV-DATA-MEDICAO   TO SAI-DATA-MEDICAO.
046600
046700     WRITE REG-PESO-SAIDA.
046800     PERFORM 001-04-FS-PESOATU.
046900
047000     IF WS-REGISTRO-NAO-ACHADO
047100         ADD 1            TO WS-QTD-PESO
047200         SET WS-IDX-PESO  TO WS-QTD-PESO
047300         MOVE MOV-ID-REGISTRO  TO TAB-ID-REGISTRO  (WS-IDX-PESO)
047400         MOVE MOV-ID-USUARIO   TO TAB-ID-USUARIO   (WS-IDX-PESO)
047500         MOVE MOV-DATA-MEDICAO TO TAB-DATA-MEDICAO (WS-IDX-PESO)
047600         MOVE MOV-PESO-KG      TO TAB-PESO-KG      (WS-IDX-PESO)
047700     ELSE
047800         MOVE MOV-DATA-MEDICAO TO TAB-DATA-MEDICAO (WS-IDX-ACH)
047900         MOVE MOV-PESO-KG      TO TAB-PESO-KG      (WS-IDX-ACH).
048000
048100 010-00-FIM.                EXIT.
048200
048300*================================================================*
048400 011-00-GRAVAR-REJEITADO    SECTION.
048500*================================================================*
048600     MOVE MOV-COD-OPERACAO   TO CRI-COD-OPERACAO.
048700     MOVE MOV-ID-REGISTRO    TO CRI-ID-REGISTRO.
048800     MOVE MOV-ID-USUARIO     TO CRI-ID-USUARIO.
048900     MOVE MOV-DATA-MEDICAO   TO CRI-DATA-MEDICAO.
049000
049100     WRITE REG-CRITICA.
049200     PERFORM 001-05-FS-PESOCRI.
049300
049400 011-00-FIM.                EXIT.
049500
049600*================================================================*
049700 012-00-IMPRIMIR-TOTAIS     SECTION.
049800*================================================================*
049900     DISPLAY 'NTR0030 - CRITICA DE PESO EM '
050000             WS-DIA-SISTEMA '/' WS-MES-SISTEMA
050100             '/' WS-ANO-SISTEMA.
050200     DISPLAY 'MOVIMENTOS LIDOS ............... ' WS-QTD-MOVTOS.
050300     DISPLAY 'REGISTROS CRIADOS .............. ' WS-QTD-CRIADOS.
050400     DISPLAY 'REGISTROS ATUALIZADOS ........... '
050500             WS-QTD-ATUALIZADOS.
050600     DISPLAY 'MOVIMENTOS REJEITADOS ........... '
050700             WS-QTD-REJEITADOS.
050800     DISPLAY 'CODIGOS DE OPERACAO INVALIDOS .... '
050900             WS-QTD-OPER-INVALIDA.
051000
051100 012-00-FIM.                EXIT.
051200
051300*================================================================*
051400 013-00-FECHAR-ARQUIVOS     SECTION.
051500*================================================================*
051600     MOVE FS-FECHAMENTO      TO FS-OPERACAO.
051700     CLOSE REGISTROS-PESO
051800           MOVTO-PESO
051900           PESO-ATUALIZA
052000           PESO-CRITICA.
052100     PERFORM 001-01-TESTAR-FS.
052200
052300     DISPLAY 'NTR0030 ENCERRADO COM SUCESSO'.
052400
052500 013-00-FIM.                EXIT.
052600
052700*================================================================*
052800 900-00-ERRO                SECTION.
052900*================================================================*
053000     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO
053100     DISPLAY '* FILE STATUS = ' FS-COD-STATUS
053200     DISPLAY '* PROGRAMA NTR0030 ENCERRADO'
053300     STOP RUN.
053400
053500 900-00-FIM.                EXIT.
